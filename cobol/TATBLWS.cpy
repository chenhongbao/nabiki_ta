000100******************************************************************        
000110* COPYBOOK:  TATBLWS                                                      
000120* TITLE:     TRAILING-WINDOW BUFFERS AND RECURSIVE STATE                  
000130* AUTHOR:    R. PRAJAPATI                                                 
000140* DATE:      14-03-1987                                                   
000150* PURPOSE:   ONE-INSTRUMENT-PER-RUN WORKING STORAGE FOR TAENG01.          
000160*            EACH INDICATOR KEEPS ITS OWN TRAILING BUFFER OF THE          
000170*            LAST FEW DAYS (OCCURS TABLE, TAIL-LOADED, OLDEST             
000180*            ENTRY DROPPED OFF THE FRONT WHEN THE WINDOW FILLS)           
000190*            OR ITS OWN CARRIED-FORWARD PRIOR VALUE (SCALAR).             
000200*            NONE OF THESE TABLES ARE EVER RANDOM-ACCESSED BY             
000210*            KEY - EVERY ACCESS IS APPEND-TO-TAIL OR SCAN-THE-            
000220*            WINDOW, SO PLAIN OCCURS TABLES ARE ALL THAT IS               
000230*            NEEDED (NO INDEXED OR RELATIVE FILE ANYWHERE IN              
000240*            THIS PROGRAM).                                               
000250*            TABLE SIZE 30 IS THE HOUSE STANDARD "PLENTY BIGGER           
000260*            THAN ANY WINDOW WE RUN" BOUND - SEE PA-MA-WINDOW             
000270*            AND FRIENDS IN TAPARMWS FOR THE ACTUAL WINDOW SIZES          
000280*            IN USE, ALL OF WHICH ARE WELL UNDER 30.                      
000290******************************************************************        
000300*    CHANGE LOG                                                           
000310*    ----------                                                           
000320*    14-03-1987 RPP TA-0004 ORIGINAL MA-CLOSE-TABLE.                      
000330*    30-07-1989 RPP TA-0020 ADDED WMA-CLOSE-TABLE (SEPARATE FROM          
000340*                           MA-CLOSE-TABLE - THE TWO AVERAGES             
000350*                           ARE MAINTAINED INDEPENDENTLY, EVEN            
000360*                           THOUGH THEY WOULD HOLD THE SAME               
000370*                           VALUES IF THE WINDOWS MATCHED).               
000380*    30-07-1989 RPP TA-0021 ADDED TB-PREV-EMA CARRY-FORWARD.              
000390*    11-02-1993 KMH TA-0034 ADDED THE THREE MACD EMA CARRY-               
000400*                           FORWARD FIELDS (SHORT/LONG/SIGNAL).           
000410*    04-09-1996 KMH TA-0039 ADDED KDJ-HIGH-TABLE, KDJ-LOW-TABLE,          
000420*                           KDJ-RSV-TABLE AND KDJ-K-TABLE.                
000430*    22-08-2003 SRO TA-0058 PADDED EACH GROUP BELOW OUT TO AN             
000440*                           EVEN WORD BOUNDARY WITH FILLER, TO            
000450*                           MATCH THE REST OF THE COPYBOOK SET.           
000460*    09-11-2004 SRO TA-0063 DROPPED THE SPARE TB-SUB-2 WORK               
000470*                           SUBSCRIPT - NOTHING EVER USED A               
000480*                           SECOND INDEX AT THE SAME TIME AS              
000490*                           TB-SUB-1.  KEPT TB-HHV-SUB/TB-LLV-            
000500*                           SUB AND WIRED THEM INTO THE KDJ               
000510*                           RANGE SCAN SO THE SUPPORT DESK CAN            
000520*                           SEE WHICH DAY IN THE WINDOW SET               
000530*                           TODAY'S HIGH/LOW ON THE DIAGNOSTIC            
000540*                           TRACE.                                        
000550******************************************************************        
000560 01  TB-MAX-WINDOW                   PIC 9(03) COMP VALUE 30.             
000570*                                                                         
000580*        MA - SIMPLE MOVING AVERAGE TRAILING CLOSE BUFFER.                
000590 01  TB-MA-BUFFER.                                                        
000600     05  TB-MA-COUNT                 PIC 9(03) COMP VALUE 0.              
000610     05  TB-MA-CLOSE OCCURS 30 TIMES                                      
000620                                 PIC S9(07)V9(02).                        
000630     05  FILLER                      PIC X(02).                   TA-0058 
000640*                                                                         
000650*        WMA - WEIGHTED MOVING AVERAGE TRAILING CLOSE BUFFER,             
000660*        KEPT SEPARATE FROM TB-MA-BUFFER ABOVE.                           
000670 01  TB-WMA-BUFFER.                                                       
000680     05  TB-WMA-COUNT                PIC 9(03) COMP VALUE 0.              
000690     05  TB-WMA-CLOSE OCCURS 30 TIMES                                     
000700                                 PIC S9(07)V9(02).                        
000710     05  FILLER                      PIC X(02).                   TA-0058 
000720*                                                                         
000730*        EMA - STANDALONE EXPONENTIAL MOVING AVERAGE STATE.               
000740*        DAY-1 PRIOR VALUE IS ZERO (THE "ZERO-DAY EMA" RULE).             
000750 01  TB-EMA-STATE.                                                        
000760     05  TB-PREV-EMA                 PIC S9(07)V9(04)                     
000770                                      VALUE ZERO.                         
000780     05  FILLER                      PIC X(02).                   TA-0058 
000790*                                                                         
000800*        MACD - THREE INDEPENDENT EMA CARRY-FORWARDS RUN IN               
000810*        LOCKSTEP WITH THE MAIN LOOP: SHORT AND LONG OVER THE             
000820*        CLOSE PRICE, SIGNAL OVER THE DIF SERIES THOSE TWO                
000830*        PRODUCE.                                                         
000840 01  TB-MACD-STATE.                                                       
000850     05  TB-PREV-EMA-SHORT           PIC S9(07)V9(04)                     
000860                                      VALUE ZERO.                         
000870     05  TB-PREV-EMA-LONG            PIC S9(07)V9(04)                     
000880                                      VALUE ZERO.                         
000890     05  TB-PREV-EMA-SIGNAL          PIC S9(07)V9(04)                     
000900                                      VALUE ZERO.                         
000910     05  FILLER                      PIC X(02).                   TA-0058 
000920*                                                                         
000930*        KDJ - TRAILING HIGH/LOW BUFFERS FOR THE RSV WINDOW,              
000940*        PLUS THE RSV AND K TRAILING BUFFERS BEHIND THE K-LINE            
000950*        AND D-LINE SIMPLE MOVING AVERAGES.                               
000960 01  TB-KDJ-HIGH-BUFFER.                                                  
000970     05  TB-KDJ-HIGH-COUNT           PIC 9(03) COMP VALUE 0.              
000980     05  TB-KDJ-HIGH OCCURS 30 TIMES                                      
000990                                 PIC S9(07)V9(02).                        
001000     05  FILLER                      PIC X(02).                   TA-0058 
001010 01  TB-KDJ-LOW-BUFFER.                                                   
001020     05  TB-KDJ-LOW-COUNT            PIC 9(03) COMP VALUE 0.              
001030     05  TB-KDJ-LOW OCCURS 30 TIMES                                       
001040                                 PIC S9(07)V9(02).                        
001050     05  FILLER                      PIC X(02).                   TA-0058 
001060 01  TB-KDJ-RSV-BUFFER.                                                   
001070     05  TB-KDJ-RSV-COUNT            PIC 9(03) COMP VALUE 0.              
001080     05  TB-KDJ-RSV OCCURS 30 TIMES                                       
001090                                 PIC S9(03)V9(04).                        
001100     05  FILLER                      PIC X(02).                   TA-0058 
001110 01  TB-KDJ-K-BUFFER.                                                     
001120     05  TB-KDJ-K-COUNT              PIC 9(03) COMP VALUE 0.              
001130     05  TB-KDJ-K OCCURS 30 TIMES                                         
001140                                 PIC S9(07)V9(04).                        
001150     05  FILLER                      PIC X(02).                   TA-0058 
001160*                                                                         
001170*        WORK SUBSCRIPTS SHARED ACROSS THE INDICATOR PARAGRAPHS.          
001180*        TB-HHV-SUB/TB-LLV-SUB REMEMBER WHICH WINDOW POSITION             
001190*        THE CURRENT HHV/LLV CAME FROM - USED ONLY BY THE                 
001200*        UPSI-0 DIAGNOSTIC TRACE IN TAENG01, NOT BY THE RSV               
001210*        ARITHMETIC ITSELF.                                               
001220 01  TB-SUBSCRIPTS                   COMP.                                
001230     05  TB-SUB-1                    PIC 9(03).                           
001240     05  TB-HHV-SUB                  PIC 9(03).                           
001250     05  TB-LLV-SUB                  PIC 9(03).                           
001260     05  FILLER                      PIC X(02) DISPLAY.           TA-0058 
