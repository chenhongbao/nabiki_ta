000100******************************************************************        
000110* PROGRAM:   TAENG01                                                      
000120* TITLE:     TECHNICAL ANALYSIS INDICATOR ENGINE - DAILY BATCH            
000130******************************************************************        
000140 IDENTIFICATION DIVISION.                                                 
000150*                                                                         
000160 PROGRAM-ID. TAENG01.                                                     
000170 AUTHOR. R. PRAJAPATI.                                                    
000180 INSTALLATION. VARDHMAN SECURITIES LTD - EQUITY RESEARCH.                 
000190 DATE-WRITTEN. 14-03-1987.                                                
000200 DATE-COMPILED.                                                           
000210 SECURITY. UNCLASSIFIED - INTERNAL EQUITY RESEARCH DESK USE.              
000220*                                                                         
000230******************************************************************        
000240*    CHANGE LOG                                                           
000250*    ----------                                                           
000260*    14-03-1987 RPP TA-0001 ORIGINAL PROGRAM.  ONE INSTRUMENT             
000270*                           PER RUN, MA AND WMA ONLY, TO REPLACE          
000280*                           THE DESK'S HAND-KEPT 5-DAY CHART.             
000290*    02-11-1988 RPP TA-0014 WIDENED PRICE FIELDS TO S9(7)V9(2)            
000300*                           AFTER THE BONUS-SHARE ADJUSTMENTS.            
000310*    30-07-1989 RPP TA-0019 ADDED THE STANDALONE EMA LINE AT              
000320*                           ALPHA 0.10, MATCHING THE DESK'S OLD           
000330*                           SPREADSHEET MACRO.                            
000340*    30-07-1989 RPP TA-0020 ADDED INDEPENDENT WMA BUFFER - WAS            
000350*                           SHARING THE MA BUFFER, WHICH LOOKED           
000360*                           RIGHT BUT WOULD HAVE GONE WRONG THE           
000370*                           DAY THE TWO WINDOWS DIVERGE.                  
000380*    19-06-1991 KMH TA-0027 ADDED BAR-CCYY/MM/DD REDEFINITION             
000390*                           IN PRCBARWS FOR THE MONTH-END DESK.           
000400*    11-02-1993 KMH TA-0033 ADDED MACD (12/26/9).  NOTE FOR THE           
000410*                           NEXT PERSON: THE ALPHA IS DERIVED             
000420*                           FROM THE WINDOW AS 2/(N+1) IN 001-            
000430*                           VALIDATE-PARMS, NOT TAKEN AS THE RAW          
000440*                           WINDOW NUMBER.                                
000450*    04-09-1996 KMH TA-0038 ADDED KDJ STOCHASTIC (9/3/3) FOR THE          
000460*                           EQUITY DESK'S OVERBOUGHT/OVERSOLD             
000470*                           SCREEN.                                       
000480*    05-01-1999 SRO TA-0041 Y2K REVIEW OF THIS PROGRAM AND ITS            
000490*                           COPYBOOKS.  BAR-DATE/RES-DATE ARE             
000500*                           ALREADY FULL 4-DIGIT CENTURY DATES            
000510*                           (CCYYMMDD) - NO WINDOWING LOGIC WAS           
000520*                           EVER CODED HERE, SO NOTHING TO FIX.           
000530*                           SIGNED OFF BY YEAR-2000 PROJECT DESK.         
000540*    17-05-2001 SRO TA-0052 KDJ RSV DIVIDE COULD ABEND ON A               
000550*                           DEAD-FLAT WINDOW (HHV=LLV).  ADDED            
000560*                           THE ZERO-RANGE GUARD IN 440-COMPUTE           
000570*                           -KDJ - RSV FORCED TO THE NEUTRAL              
000580*                           MIDPOINT OF 50 RATHER THAN DIVIDING           
000590*                           BY ZERO.  SEE PA-ZERO-RANGE-RSV IN            
000600*                           TAPARMWS.                                     
000610*    22-08-2003 SRO TA-0058 ADDED 001-VALIDATE-PARMS (WINDOWS             
000620*                           MUST BE POSITIVE, ALPHAS MUST FALL            
000630*                           STRICTLY BETWEEN 0 AND 1) AND THE             
000640*                           UPSI-0 DIAGNOSTIC TRACE SWITCH FOR            
000650*                           THE SUPPORT DESK.  ALSO MOVED THE             
000660*                           TWO FILE STATUS BYTES OUT OF A GROUP          
000670*                           AND ONTO PLAIN 77-LEVELS, MATCHING            
000680*                           HOW THE REST OF THE SHOP CARRIES A            
000690*                           LONE STATUS OR SWITCH BYTE.                   
000700*    09-11-2004 SRO TA-0063 440-COMPUTE-KDJ/443-SCAN-KDJ-RANGE NOW        
000710*                           REMEMBER WHICH DAY IN THE WINDOW THE          
000720*                           HHV/LLV CAME FROM (TB-HHV-SUB, TB-LLV-        
000730*                           SUB IN TATBLWS) AND PUT IT ON THE             
000740*                           UPSI-0 DIAGNOSTIC TRACE.  SPARE TB-           
000750*                           SUB-2 REMOVED FROM TATBLWS - IT WAS           
000760*                           NEVER USED.                                   
000770*    14-11-2004 SRO TA-0065 PRCBARWS/INDRSLWS WIDENED TO MATCH THE        
000780*                           FULL SCRIP-MASTER EXTRACT LAYOUT (SEE         
000790*                           BOTH COPYBOOKS).  450-WRITE-RESULT NOW        
000800*                           CARRIES BAR-SCRIP-CODE, BAR-EXCHANGE-         
000810*                           CODE AND BAR-EXTRACT-BATCH-ID ACROSS          
000820*                           TO THE RESULT ROW SO IT CAN STAND ON          
000830*                           ITS OWN; NONE OF THE OTHER NEW MASTER         
000840*                           FIELDS FEED ANY INDICATOR AND NONE OF         
000850*                           THIS CHANGES A SINGLE COMPUTED VALUE.         
000860******************************************************************        
000870*                                                                         
000880 ENVIRONMENT DIVISION.                                                    
000890*                                                                         
000900 CONFIGURATION SECTION.                                                   
000910 SPECIAL-NAMES.                                                           
000920     C01 IS TOP-OF-FORM                                                   
000930     CLASS TA-DIGIT-CLASS IS "0" THRU "9"                                 
000940     UPSI-0 ON STATUS IS TA-DIAG-ON                                       
000950            OFF STATUS IS TA-DIAG-OFF.                                    
000960*                                                                         
000970 INPUT-OUTPUT SECTION.                                                    
000980 FILE-CONTROL.                                                            
000990*                                                                         
001000     SELECT PRICE-BAR-FILE ASSIGN TO PRCBARIN                             
001010         ORGANIZATION IS LINE SEQUENTIAL                                  
001020         ACCESS MODE IS SEQUENTIAL                                        
001030         FILE STATUS IS FS-PRCBAR-STATUS.                                 
001040*                                                                         
001050     SELECT IND-RESULT-FILE ASSIGN TO INDRSLOT                            
001060         ORGANIZATION IS LINE SEQUENTIAL                                  
001070         ACCESS MODE IS SEQUENTIAL                                        
001080         FILE STATUS IS FS-INDRSL-STATUS.                                 
001090*                                                                         
001100******************************************************************        
001110 DATA DIVISION.                                                           
001120******************************************************************        
001130 FILE SECTION.                                                            
001140*                                                                         
001150 FD  PRICE-BAR-FILE                                                       
001160     LABEL RECORDS ARE STANDARD.                                          
001170     COPY PRCBARWS.                                                       
001180*                                                                         
001190 FD  IND-RESULT-FILE                                                      
001200     LABEL RECORDS ARE STANDARD.                                          
001210     COPY INDRSLWS.                                                       
001220*                                                                         
001230******************************************************************        
001240 WORKING-STORAGE SECTION.                                                 
001250******************************************************************        
001260*                                                                         
001270     COPY TAPARMWS.                                                       
001280*                                                                         
001290     COPY TATBLWS.                                                        
001300*                                                                         
001310*        FILE STATUS BYTES - CARRIED AS PLAIN 77-LEVEL FLAGS,             
001320*        THE SAME WAY THE DESK'S OTHER PROGRAMS CARRY A SINGLE            
001330*        STANDALONE STATUS OR SWITCH BYTE.                        TA-0058 
001340 77  FS-PRCBAR-STATUS                PIC X(02) VALUE SPACES.              
001350 77  FS-INDRSL-STATUS                PIC X(02) VALUE SPACES.              
001360*                                                                         
001370*        MA/WMA/KDJ WORK ACCUMULATORS - RECOMPUTED EVERY DAY              
001380*        FROM THE TRAILING BUFFERS IN TATBLWS, NEVER CARRIED              
001390*        FORWARD THEMSELVES.                                              
001400 01  WS-WORK-FIELDS.                                                      
001410     05  WS-SUM-CLOSE                PIC S9(09)V9(04) COMP                
001420                                      VALUE ZERO.                         
001430     05  WS-WMA-NUMER                PIC S9(09)V9(04) COMP                
001440                                      VALUE ZERO.                         
001450     05  WS-WMA-DENOM                PIC S9(05) COMP                      
001460                                      VALUE ZERO.                         
001470     05  WS-EMA-SHORT                PIC S9(07)V9(04)                     
001480                                      VALUE ZERO.                         
001490     05  WS-EMA-LONG                 PIC S9(07)V9(04)                     
001500                                      VALUE ZERO.                         
001510     05  WS-HHV                      PIC S9(07)V9(02)                     
001520                                      VALUE ZERO.                         
001530     05  WS-LLV                      PIC S9(07)V9(02)                     
001540                                      VALUE ZERO.                         
001550     05  WS-RSV                      PIC S9(03)V9(04)                     
001560                                      VALUE ZERO.                         
001570     05  WS-SUM-RSV                  PIC S9(05)V9(04) COMP                
001580                                      VALUE ZERO.                         
001590     05  WS-SUM-K                    PIC S9(09)V9(04) COMP                
001600                                      VALUE ZERO.                         
001610     05  FILLER                      PIC X(02) DISPLAY.                   
001620*                                                                         
001630*        EDITED VIEW OF WS-HHV/WS-LLV FOR THE UPSI-0 DIAGNOSTIC           
001640*        TRACE DISPLAY LINE - KEPT SEPARATE SO THE DISPLAY DOES           
001650*        NOT DISTURB THE SIGNED WORKING FIELDS ABOVE.                     
001660 01  WS-DIAG-LINE.                                                        
001670     05  WS-DIAG-HHV-E               PIC Z(06)9.99-.                      
001680     05  FILLER                      PIC X(01) VALUE SPACE.               
001690     05  WS-DIAG-LLV-E REDEFINES WS-DIAG-HHV-E.                           
001700         10  FILLER                  PIC X(11).                           
001710*                                                                         
001720******************************************************************        
001730 PROCEDURE DIVISION.                                                      
001740******************************************************************        
001750*                                                                         
001760 000-MAIN-CONTROL.                                                        
001770*                                                                         
001780     PERFORM 001-VALIDATE-PARMS THRU 001-EXIT.                            
001790*                                                                         
001800     IF PA-BAD-PARM                                                       
001810         DISPLAY 'TAENG01 - RUN ABORTED, BAD PARAMETER FOUND'             
001820         MOVE 16 TO RETURN-CODE                                           
001830     ELSE                                                                 
001840         PERFORM 100-OPEN-FILES THRU 100-EXIT                             
001850         IF NOT PA-BAD-PARM                                               
001860             PERFORM 200-READ-PRICE-BAR THRU 200-EXIT                     
001870             PERFORM 300-PROCESS-ONE-BAR THRU 300-EXIT                    
001880                 UNTIL PA-EOF                                             
001890         END-IF                                                           
001900         PERFORM 900-CLOSE-FILES THRU 900-EXIT                            
001910     END-IF.                                                              
001920*                                                                         
001930     STOP RUN.                                                            
001940*                                                                         
001950*    001-VALIDATE-PARMS - HOUSE RULE: WINDOWS MUST BE POSITIVE            
001960*    AND SMOOTHING FACTORS MUST FALL STRICTLY BETWEEN ZERO AND            
001970*    ONE.  A BAD COMPILED-IN CONSTANT ABORTS THE RUN INSTEAD OF           
001980*    LETTING GARBAGE FLOW THROUGH THE WHOLE FILE.                 TA-0058 
001990 001-VALIDATE-PARMS.                                                      
002000*                                                                         
002010     IF PA-MA-WINDOW NOT GREATER THAN ZERO                                
002020         OR PA-WMA-WINDOW NOT GREATER THAN ZERO                           
002030         OR PA-KDJ-N NOT GREATER THAN ZERO                                
002040         OR PA-KDJ-K-DAYS NOT GREATER THAN ZERO                           
002050         OR PA-KDJ-D-DAYS NOT GREATER THAN ZERO                           
002060         MOVE 'Y' TO PA-BAD-PARM-SW                                       
002070         DISPLAY 'TAENG01 - A CONFIGURED WINDOW IS NOT '                  
002080                 'A POSITIVE INTEGER'                                     
002090     END-IF.                                                              
002100*                                                                         
002110     COMPUTE PA-MACD-SHORT-ALPHA ROUNDED =                                
002120         2 / (PA-MACD-SHORT-WIN + 1).                                     
002130     COMPUTE PA-MACD-LONG-ALPHA ROUNDED =                                 
002140         2 / (PA-MACD-LONG-WIN + 1).                                      
002150     COMPUTE PA-MACD-SIGNAL-ALPHA ROUNDED =                               
002160         2 / (PA-MACD-SIGNAL-WIN + 1).                                    
002170*                                                                         
002180     PERFORM 002-CHECK-ONE-ALPHA                                          
002190        VARYING TB-SUB-1 FROM 1 BY 1                                      
002200        UNTIL TB-SUB-1 > 4.                                               
002210*                                                                         
002220 001-EXIT.                                                                
002230     EXIT.                                                                
002240*                                                                         
002250 002-CHECK-ONE-ALPHA.                                                     
002260*                                                                         
002270     IF PA-ALPHA-ENTRY(TB-SUB-1) NOT GREATER THAN ZERO                    
002280         OR PA-ALPHA-ENTRY(TB-SUB-1) NOT LESS THAN 1                      
002290         MOVE 'Y' TO PA-BAD-PARM-SW                                       
002300         DISPLAY 'TAENG01 - ALPHA ENTRY ' TB-SUB-1                        
002310                 ' IS NOT STRICTLY BETWEEN 0 AND 1'                       
002320     END-IF.                                                              
002330*                                                                         
002340*    100-OPEN-FILES - OPENS THE ONE INPUT AND ONE OUTPUT FILE             
002350*    THIS PROGRAM EVER TOUCHES.  ONE INSTRUMENT PER RUN.                  
002360 100-OPEN-FILES.                                                          
002370*                                                                         
002380     OPEN INPUT PRICE-BAR-FILE.                                           
002390     IF FS-PRCBAR-STATUS NOT = '00'                                       
002400         DISPLAY 'TAENG01 - PRICE-BAR-FILE OPEN FAILED, '                 
002410                 'STATUS = ' FS-PRCBAR-STATUS                             
002420         MOVE 'Y' TO PA-BAD-PARM-SW                                       
002430         GO TO 100-EXIT                                                   
002440     END-IF.                                                              
002450*                                                                         
002460     OPEN OUTPUT IND-RESULT-FILE.                                         
002470     IF FS-INDRSL-STATUS NOT = '00'                                       
002480         DISPLAY 'TAENG01 - IND-RESULT-FILE OPEN FAILED, '                
002490                 'STATUS = ' FS-INDRSL-STATUS                             
002500         MOVE 'Y' TO PA-BAD-PARM-SW                                       
002510     END-IF.                                                              
002520*                                                                         
002530 100-EXIT.                                                                
002540     EXIT.                                                                
002550*                                                                         
002560 200-READ-PRICE-BAR.                                                      
002570*                                                                         
002580     READ PRICE-BAR-FILE                                                  
002590         AT END                                                           
002600             MOVE 'Y' TO PA-EOF-SW                                        
002610     END-READ.                                                            
002620*                                                                         
002630     IF NOT PA-EOF AND BAR-DATE NOT CLASS TA-DIGIT-CLASS                  
002640         DISPLAY 'TAENG01 - WARNING, NON-NUMERIC BAR-DATE '               
002650                 'ON INPUT, RECORD WRITTEN AS READ'                       
002660     END-IF.                                                              
002670*                                                                         
002680 200-EXIT.                                                                
002690     EXIT.                                                                
002700*                                                                         
002710*    300-PROCESS-ONE-BAR - ONE PASS OF THE MAIN LOOP PER SPEC             
002720*    STEP (A) THROUGH (F): RUN ALL FIVE INDICATORS OVER TODAY'S           
002730*    BAR IN ORDER, WRITE ONE RESULT RECORD, READ THE NEXT BAR.            
002740 300-PROCESS-ONE-BAR.                                                     
002750*                                                                         
002760     IF TA-DIAG-ON                                                        
002770         MOVE BAR-HIGH TO WS-DIAG-HHV-E                                   
002780         DISPLAY 'TAENG01 DIAG - DATE=' BAR-DATE                          
002790                 ' CLOSE=' BAR-CLOSE ' HIGH=' WS-DIAG-HHV-E               
002800     END-IF.                                                              
002810*                                                                         
002820     PERFORM 400-COMPUTE-MA THRU 400-EXIT.                                
002830     PERFORM 410-COMPUTE-WMA THRU 410-EXIT.                               
002840     PERFORM 420-COMPUTE-EMA THRU 420-EXIT.                               
002850     PERFORM 430-COMPUTE-MACD THRU 430-EXIT.                              
002860     PERFORM 440-COMPUTE-KDJ THRU 440-EXIT.                               
002870     PERFORM 450-WRITE-RESULT THRU 450-EXIT.                              
002880*                                                                         
002890     PERFORM 200-READ-PRICE-BAR THRU 200-EXIT.                            
002900*                                                                         
002910 300-EXIT.                                                                
002920     EXIT.                                                                
002930*                                                                         
002940*    400-COMPUTE-MA - SIMPLE MOVING AVERAGE.  APPEND TO THE               
002950*    TRAILING BUFFER (DROPPING THE OLDEST ENTRY ONCE THE                  
002960*    WINDOW IS FULL), THEN AVERAGE WHATEVER IS IN THE BUFFER.             
002970 400-COMPUTE-MA.                                                          
002980*                                                                         
002990     IF TB-MA-COUNT LESS THAN PA-MA-WINDOW                                
003000         ADD 1 TO TB-MA-COUNT                                             
003010     ELSE                                                                 
003020         PERFORM 401-SHIFT-MA-BUFFER                                      
003030            VARYING TB-SUB-1 FROM 1 BY 1                                  
003040            UNTIL TB-SUB-1 > (PA-MA-WINDOW - 1)                           
003050     END-IF.                                                              
003060*                                                                         
003070     MOVE BAR-CLOSE TO TB-MA-CLOSE(TB-MA-COUNT).                          
003080*                                                                         
003090     MOVE ZERO TO WS-SUM-CLOSE.                                           
003100     PERFORM 402-SUM-MA-BUFFER                                            
003110        VARYING TB-SUB-1 FROM 1 BY 1                                      
003120        UNTIL TB-SUB-1 > TB-MA-COUNT.                                     
003130*                                                                         
003140     COMPUTE RES-MA ROUNDED = WS-SUM-CLOSE / TB-MA-COUNT.                 
003150*                                                                         
003160 400-EXIT.                                                                
003170     EXIT.                                                                
003180*                                                                         
003190 401-SHIFT-MA-BUFFER.                                                     
003200     MOVE TB-MA-CLOSE(TB-SUB-1 + 1) TO TB-MA-CLOSE(TB-SUB-1).             
003210*                                                                         
003220 402-SUM-MA-BUFFER.                                                       
003230     ADD TB-MA-CLOSE(TB-SUB-1) TO WS-SUM-CLOSE.                           
003240*                                                                         
003250*    410-COMPUTE-WMA - WEIGHTED MOVING AVERAGE.  SAME BUFFER              
003260*    DISCIPLINE AS 400-COMPUTE-MA BUT KEPT IN ITS OWN BUFFER,             
003270*    WEIGHTED N (NEWEST) DOWN TO 1 (OLDEST).                      TA-0020 
003280 410-COMPUTE-WMA.                                                         
003290*                                                                         
003300     IF TB-WMA-COUNT LESS THAN PA-WMA-WINDOW                              
003310         ADD 1 TO TB-WMA-COUNT                                            
003320     ELSE                                                                 
003330         PERFORM 411-SHIFT-WMA-BUFFER                                     
003340            VARYING TB-SUB-1 FROM 1 BY 1                                  
003350            UNTIL TB-SUB-1 > (PA-WMA-WINDOW - 1)                          
003360     END-IF.                                                              
003370*                                                                         
003380     MOVE BAR-CLOSE TO TB-WMA-CLOSE(TB-WMA-COUNT).                        
003390*                                                                         
003400     MOVE ZERO TO WS-WMA-NUMER.                                           
003410     PERFORM 412-SUM-WMA-BUFFER                                           
003420        VARYING TB-SUB-1 FROM 1 BY 1                                      
003430        UNTIL TB-SUB-1 > TB-WMA-COUNT.                                    
003440*                                                                         
003450     COMPUTE WS-WMA-DENOM =                                               
003460         (TB-WMA-COUNT * (TB-WMA-COUNT + 1)) / 2.                         
003470*                                                                         
003480     COMPUTE RES-WMA ROUNDED = WS-WMA-NUMER / WS-WMA-DENOM.               
003490*                                                                         
003500 410-EXIT.                                                                
003510     EXIT.                                                                
003520*                                                                         
003530 411-SHIFT-WMA-BUFFER.                                                    
003540     MOVE TB-WMA-CLOSE(TB-SUB-1 + 1) TO TB-WMA-CLOSE(TB-SUB-1).           
003550*                                                                         
003560 412-SUM-WMA-BUFFER.                                                      
003570*        WEIGHT OF THE ENTRY AT POSITION TB-SUB-1 IS TB-SUB-1             
003580*        ITSELF - OLDEST IN THE WINDOW SITS AT POSITION 1 AND             
003590*        CARRIES WEIGHT 1, NEWEST SITS AT TB-WMA-COUNT AND                
003600*        CARRIES THE HIGHEST WEIGHT.                                      
003610     COMPUTE WS-WMA-NUMER = WS-WMA-NUMER +                                
003620         (TB-SUB-1 * TB-WMA-CLOSE(TB-SUB-1)).                             
003630*                                                                         
003640*    420-COMPUTE-EMA - STANDALONE EXPONENTIAL MOVING AVERAGE.             
003650*    DAY 1 PRIOR VALUE IS EXACT ZERO, NOT THE FIRST CLOSE -       TA-0019 
003660*    THAT IS A DELIBERATE HOUSE RULE, NOT A BUG.                          
003670 420-COMPUTE-EMA.                                                         
003680*                                                                         
003690     COMPUTE RES-EMA ROUNDED =                                            
003700         (PA-EMA-ALPHA * BAR-CLOSE) +                                     
003710         ((1 - PA-EMA-ALPHA) * TB-PREV-EMA).                              
003720*                                                                         
003730     MOVE RES-EMA TO TB-PREV-EMA.                                         
003740*                                                                         
003750 420-EXIT.                                                                
003760     EXIT.                                                                
003770*                                                                         
003780*    430-COMPUTE-MACD - TWO EMAS OVER CLOSE (SHORT, LONG) GIVE            
003790*    DIF; A THIRD EMA OVER THE DIF SERIES ITSELF (NOT OVER                
003800*    CLOSE) GIVES DEA.  HISTOGRAM BAR IS (DIF-DEA) TIMES TWO.     TA-0033 
003810 430-COMPUTE-MACD.                                                        
003820*                                                                         
003830     COMPUTE WS-EMA-SHORT ROUNDED =                                       
003840         (PA-MACD-SHORT-ALPHA * BAR-CLOSE) +                              
003850         ((1 - PA-MACD-SHORT-ALPHA) * TB-PREV-EMA-SHORT).                 
003860*                                                                         
003870     COMPUTE WS-EMA-LONG ROUNDED =                                        
003880         (PA-MACD-LONG-ALPHA * BAR-CLOSE) +                               
003890         ((1 - PA-MACD-LONG-ALPHA) * TB-PREV-EMA-LONG).                   
003900*                                                                         
003910     MOVE WS-EMA-SHORT TO TB-PREV-EMA-SHORT.                              
003920     MOVE WS-EMA-LONG TO TB-PREV-EMA-LONG.                                
003930*                                                                         
003940     COMPUTE RES-MACD-DIF ROUNDED = WS-EMA-SHORT - WS-EMA-LONG.           
003950*                                                                         
003960     COMPUTE RES-MACD-DEA ROUNDED =                                       
003970         (PA-MACD-SIGNAL-ALPHA * RES-MACD-DIF) +                          
003980         ((1 - PA-MACD-SIGNAL-ALPHA) * TB-PREV-EMA-SIGNAL).               
003990*                                                                         
004000     MOVE RES-MACD-DEA TO TB-PREV-EMA-SIGNAL.                             
004010*                                                                         
004020     COMPUTE RES-MACD-BAR ROUNDED =                                       
004030         (RES-MACD-DIF - RES-MACD-DEA) * 2.                               
004040*                                                                         
004050 430-EXIT.                                                                
004060     EXIT.                                                                
004070*                                                                         
004080*    440-COMPUTE-KDJ - RSV OVER THE TRAILING HIGH/LOW WINDOW,             
004090*    SMOOTHED BY TWO SMAS (K-LINE, D-LINE).  J = 3K - 2D.         TA-0038 
004100 440-COMPUTE-KDJ.                                                         
004110*                                                                         
004120     IF TB-KDJ-HIGH-COUNT LESS THAN PA-KDJ-N                              
004130         ADD 1 TO TB-KDJ-HIGH-COUNT                                       
004140         ADD 1 TO TB-KDJ-LOW-COUNT                                        
004150     ELSE                                                                 
004160         PERFORM 441-SHIFT-KDJ-HIGH                                       
004170            VARYING TB-SUB-1 FROM 1 BY 1                                  
004180            UNTIL TB-SUB-1 > (PA-KDJ-N - 1)                               
004190         PERFORM 442-SHIFT-KDJ-LOW                                        
004200            VARYING TB-SUB-1 FROM 1 BY 1                                  
004210            UNTIL TB-SUB-1 > (PA-KDJ-N - 1)                               
004220     END-IF.                                                              
004230*                                                                         
004240     MOVE BAR-HIGH TO TB-KDJ-HIGH(TB-KDJ-HIGH-COUNT).                     
004250     MOVE BAR-LOW  TO TB-KDJ-LOW(TB-KDJ-LOW-COUNT).                       
004260*                                                                         
004270     MOVE TB-KDJ-HIGH(1) TO WS-HHV.                                       
004280     MOVE TB-KDJ-LOW(1) TO WS-LLV.                                        
004290     MOVE 1 TO TB-HHV-SUB.                                                
004300     MOVE 1 TO TB-LLV-SUB.                                                
004310     PERFORM 443-SCAN-KDJ-RANGE                                           
004320        VARYING TB-SUB-1 FROM 2 BY 1                                      
004330        UNTIL TB-SUB-1 > TB-KDJ-HIGH-COUNT.                               
004340     IF TA-DIAG-ON                                                        
004350         DISPLAY 'TAENG01 DIAG - KDJ HHV AT WINDOW POS '                  
004360             TB-HHV-SUB ' LLV AT WINDOW POS ' TB-LLV-SUB                  
004370     END-IF.                                                              
004380*                                                                         
004390*        FLAT-MARKET GUARD - HHV EQUALS LLV OVER THE WINDOW SO            
004400*        THE RSV DIVIDE HAS NO DEFINED ANSWER.  HOUSE RULE IS             
004410*        TO TREAT A DEAD-FLAT MARKET AS NEUTRAL.                  TA-0052 
004420     IF WS-HHV = WS-LLV                                                   
004430         MOVE PA-ZERO-RANGE-RSV TO WS-RSV                                 
004440     ELSE                                                                 
004450         COMPUTE WS-RSV ROUNDED =                                         
004460             ((BAR-CLOSE - WS-LLV) / (WS-HHV - WS-LLV)) * 100             
004470     END-IF.                                                              
004480*                                                                         
004490     IF TB-KDJ-RSV-COUNT LESS THAN PA-KDJ-K-DAYS                          
004500         ADD 1 TO TB-KDJ-RSV-COUNT                                        
004510     ELSE                                                                 
004520         PERFORM 444-SHIFT-KDJ-RSV                                        
004530            VARYING TB-SUB-1 FROM 1 BY 1                                  
004540            UNTIL TB-SUB-1 > (PA-KDJ-K-DAYS - 1)                          
004550     END-IF.                                                              
004560*                                                                         
004570     MOVE WS-RSV TO TB-KDJ-RSV(TB-KDJ-RSV-COUNT).                         
004580*                                                                         
004590     MOVE ZERO TO WS-SUM-RSV.                                             
004600     PERFORM 445-SUM-KDJ-RSV                                              
004610        VARYING TB-SUB-1 FROM 1 BY 1                                      
004620        UNTIL TB-SUB-1 > TB-KDJ-RSV-COUNT.                                
004630*                                                                         
004640     COMPUTE RES-KDJ-K ROUNDED = WS-SUM-RSV / TB-KDJ-RSV-COUNT.           
004650*                                                                         
004660     IF TB-KDJ-K-COUNT LESS THAN PA-KDJ-D-DAYS                            
004670         ADD 1 TO TB-KDJ-K-COUNT                                          
004680     ELSE                                                                 
004690         PERFORM 446-SHIFT-KDJ-K                                          
004700            VARYING TB-SUB-1 FROM 1 BY 1                                  
004710            UNTIL TB-SUB-1 > (PA-KDJ-D-DAYS - 1)                          
004720     END-IF.                                                              
004730*                                                                         
004740     MOVE RES-KDJ-K TO TB-KDJ-K(TB-KDJ-K-COUNT).                          
004750*                                                                         
004760     MOVE ZERO TO WS-SUM-K.                                               
004770     PERFORM 447-SUM-KDJ-K                                                
004780        VARYING TB-SUB-1 FROM 1 BY 1                                      
004790        UNTIL TB-SUB-1 > TB-KDJ-K-COUNT.                                  
004800*                                                                         
004810     COMPUTE RES-KDJ-D ROUNDED = WS-SUM-K / TB-KDJ-K-COUNT.               
004820*                                                                         
004830     COMPUTE RES-KDJ-J ROUNDED =                                          
004840         (3 * RES-KDJ-K) - (2 * RES-KDJ-D).                               
004850*                                                                         
004860 440-EXIT.                                                                
004870     EXIT.                                                                
004880*                                                                         
004890 441-SHIFT-KDJ-HIGH.                                                      
004900     MOVE TB-KDJ-HIGH(TB-SUB-1 + 1) TO TB-KDJ-HIGH(TB-SUB-1).             
004910*                                                                         
004920 442-SHIFT-KDJ-LOW.                                                       
004930     MOVE TB-KDJ-LOW(TB-SUB-1 + 1) TO TB-KDJ-LOW(TB-SUB-1).               
004940*                                                                         
004950*        TIES ON HHV/LLV DO NOT CHANGE THE RESULT - A REPEATED            
004960*        HIGH OR LOW IS STILL THE SAME NUMBER NO MATTER WHICH             
004970*        DAY IN THE WINDOW IT CAME FROM, SO A PLAIN STRICT-               
004980*        GREATER-THAN/LESS-THAN SCAN IS ALL THAT IS NEEDED.               
004990 443-SCAN-KDJ-RANGE.                                                      
005000     IF TB-KDJ-HIGH(TB-SUB-1) GREATER THAN WS-HHV                         
005010         MOVE TB-KDJ-HIGH(TB-SUB-1) TO WS-HHV                             
005020         MOVE TB-SUB-1 TO TB-HHV-SUB                                      
005030     END-IF.                                                              
005040     IF TB-KDJ-LOW(TB-SUB-1) LESS THAN WS-LLV                             
005050         MOVE TB-KDJ-LOW(TB-SUB-1) TO WS-LLV                              
005060         MOVE TB-SUB-1 TO TB-LLV-SUB                                      
005070     END-IF.                                                              
005080*                                                                         
005090 444-SHIFT-KDJ-RSV.                                                       
005100     MOVE TB-KDJ-RSV(TB-SUB-1 + 1) TO TB-KDJ-RSV(TB-SUB-1).               
005110*                                                                         
005120 445-SUM-KDJ-RSV.                                                         
005130     ADD TB-KDJ-RSV(TB-SUB-1) TO WS-SUM-RSV.                              
005140*                                                                         
005150 446-SHIFT-KDJ-K.                                                         
005160     MOVE TB-KDJ-K(TB-SUB-1 + 1) TO TB-KDJ-K(TB-SUB-1).                   
005170*                                                                         
005180 447-SUM-KDJ-K.                                                           
005190     ADD TB-KDJ-K(TB-SUB-1) TO WS-SUM-K.                                  
005200*                                                                         
005210*    450-WRITE-RESULT - ONE OUTPUT RECORD PER INPUT BAR, SAME             
005220*    ORDER, NO CONTROL BREAKS, NO TRAILER RECORD.                         
005230 450-WRITE-RESULT.                                                        
005240*                                                                         
005250     MOVE BAR-DATE TO RES-DATE.                                           
005260     MOVE BAR-SCRIP-CODE TO RES-SCRIP-CODE.                               
005270     MOVE BAR-EXCHANGE-CODE TO RES-EXCHANGE-CODE.                         
005280     MOVE BAR-EXTRACT-BATCH-ID TO RES-EXTRACT-BATCH-ID.                   
005290*                                                                         
005300     WRITE IND-RESULT-RECORD.                                             
005310     IF FS-INDRSL-STATUS NOT = '00'                                       
005320         DISPLAY 'TAENG01 - WRITE FAILED ON IND-RESULT-FILE, '            
005330                 'STATUS = ' FS-INDRSL-STATUS                             
005340     END-IF.                                                              
005350*                                                                         
005360 450-EXIT.                                                                
005370     EXIT.                                                                
005380*                                                                         
005390 900-CLOSE-FILES.                                                         
005400*                                                                         
005410     CLOSE PRICE-BAR-FILE.                                                
005420     CLOSE IND-RESULT-FILE.                                               
005430*                                                                         
005440 900-EXIT.                                                                
005450     EXIT.                                                                
