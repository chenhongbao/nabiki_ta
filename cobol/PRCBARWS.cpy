000100******************************************************************        
000110* COPYBOOK:  PRCBARWS                                                     
000120* TITLE:     DAILY PRICE BAR RECORD LAYOUT                                
000130* AUTHOR:    R. PRAJAPATI                                                 
000140* DATE:      14-03-1987                                                   
000150* PURPOSE:   RECORD LAYOUT FOR THE PRICE-BAR-FILE READ BY THE             
000160*            TECHNICAL ANALYSIS INDICATOR ENGINE (TAENG01).               
000170*            ONE RECORD PER TRADING DAY FOR A SINGLE INSTRUMENT,          
000180*            PRESENTED TO THE ENGINE IN ASCENDING TRADE-DATE              
000190*            SEQUENCE.  THE ENGINE DOES NOT RE-SORT THIS FILE -           
000200*            THE EXTRACT JOB THAT BUILDS IT MUST GUARANTEE THE            
000210*            ORDERING.                                                    
000220******************************************************************        
000230*    CHANGE LOG                                                           
000240*    ----------                                                           
000250*    14-03-1987 RPP TA-0001 ORIGINAL LAYOUT.                              
000260*    02-11-1988 RPP TA-0014 WIDENED PRICE FIELDS TO S9(7)V9(2)            
000270*                           TO COVER HIGH-VALUE SCRIP AFTER THE           
000280*                           BONUS-SHARE ADJUSTMENTS RAISED SOME           
000290*                           CLOSING PRICES ABOVE 999999.99.               
000300*    19-06-1991 KMH TA-0027 ADDED BAR-CCYY/BAR-MM/BAR-DD REDEF            
000310*                           OF BAR-DATE FOR THE MONTH-END ROLL            
000320*                           REPORTS THAT NEEDED THE PARTS SPLIT           
000330*                           OUT WITHOUT RE-EDITING THE DATE.              
000340*    05-01-1999 SRO TA-0041 Y2K REVIEW - BAR-DATE IS ALREADY A            
000350*                           FULL 4-DIGIT CENTURY DATE (CCYYMMDD)          
000360*                           SO NO WINDOWING LOGIC WAS NEEDED              
000370*                           HERE.  CONFIRMED WITH YEAR-2000 DESK.         
000380*    22-08-2003 SRO TA-0058 ADDED FILLER PAD TO ROUND THE RECORD          
000390*                           OUT TO THE STANDARD 40-BYTE PRICE             
000400*                           EXTRACT WIDTH USED BY ALL DESK FEEDS.         
000410*    14-11-2004 SRO TA-0064 THE NIGHTLY EXTRACT JOB HAS NEVER             
000420*                           WRITTEN A TRIMMED 40-BYTE RECORD -            
000430*                           IT COPIES THE SCRIP MASTER ROW OUT            
000440*                           WHOLE, FOUR PRICE FIELDS AND ALL THE          
000450*                           MASTER BAGGAGE TOGETHER, ONE EXTRACT          
000460*                           PER TRADING DAY PER INSTRUMENT.  THIS         
000470*                           COPYBOOK WAS QUIETLY OUT OF STEP WITH         
000480*                           THAT FOR YEARS (SEE TA-0058 ABOVE).           
000490*                           WIDENED PRICE-BAR-RECORD TO MATCH THE         
000500*                           EXTRACT BYTE FOR BYTE SO THE TWO SIDES        
000510*                           STOP DRIFTING APART.  TAENG01 STILL           
000520*                           READS ONLY BAR-DATE/CLOSE/HIGH/LOW -          
000530*                           NONE OF THE NEW FIELDS FEED ANY               
000540*                           INDICATOR CALCULATION.                        
000550******************************************************************        
000560 01  PRICE-BAR-RECORD.                                                    
000570*        TRADING DATE, CENTURY-INCLUSIVE, ASCENDING SEQUENCE.             
000580     05  BAR-DATE                    PIC 9(08).                           
000590     05  BAR-DATE-R REDEFINES BAR-DATE.                                   
000600         10  BAR-CCYY                PIC 9(04).                           
000610         10  BAR-MM                  PIC 9(02).                           
000620         10  BAR-DD                  PIC 9(02).                           
000630*        SCRIP MASTER IDENTIFICATION BLOCK, CARRIED STRAIGHT              
000640*        ACROSS FROM THE MASTER EXTRACT.  NOT READ BY TAENG01 -           
000650*        THE ENGINE IS HANDED ONE INSTRUMENT'S FILE AT A TIME             
000660*        BY THE RUN CARD, SO IT DOES NOT NEED TO CHECK THE CODE           
000670*        ON EVERY RECORD.                                                 
000680     05  BAR-SCRIP-CODE              PIC X(10).                           
000690     05  BAR-EXCHANGE-CODE           PIC X(02).                           
000700         88  BAR-EXCH-BSE                 VALUE 'BS'.                     
000710         88  BAR-EXCH-NSE                 VALUE 'NS'.                     
000720     05  BAR-SERIES-CODE             PIC X(02).                           
000730     05  BAR-ISIN-NUMBER              PIC X(12).                          
000740     05  BAR-BOARD-LOT               PIC 9(05) COMP.                      
000750*        EXTRACT-RUN IDENTIFICATION, ASSIGNED BY THE NIGHTLY              
000760*        BATCH THAT BUILDS THIS FILE.  KEPT FOR AUDIT TRACE-BACK          
000770*        ONLY - NO PROGRAM ON THE ENGINE SIDE EVER TESTS IT.              
000780     05  BAR-EXTRACT-BATCH-ID        PIC 9(06) COMP.                      
000790*        OPENING PRICE WAS CARRIED FOR ONE RELEASE, THEN DROPPED          
000800*        WHEN THE CHARTING DESK DECIDED IT NEVER USED IT.  LEFT           
000810*        AS FILLER RATHER THAN RESHUFFLING EVERY FIELD BEHIND IT.         
000820     05  FILLER                      PIC S9(07)V9(02).                    
000830*        CLOSING PRICE OF THE DAY, 2 DECIMALS, ZONED SIGNED.              
000840     05  BAR-CLOSE                   PIC S9(07)V9(02).                    
000850*        HIGH PRICE OF THE DAY, 2 DECIMALS, ZONED SIGNED.                 
000860     05  BAR-HIGH                    PIC S9(07)V9(02).                    
000870*        LOW PRICE OF THE DAY, 2 DECIMALS, ZONED SIGNED.                  
000880     05  BAR-LOW                     PIC S9(07)V9(02).                    
000890*        TOTAL SHARES TRADED.  KEPT ON THE MASTER EXTRACT FOR             
000900*        THE VOLUME DESK'S OWN REPORTING - NOT AN INPUT TO ANY            
000910*        INDICATOR COMPUTED BY TAENG01.                                   
000920     05  BAR-VOLUME                  PIC 9(09) COMP.                      
000930*        TRADING STATUS FOR THE DAY - NORMAL, SUSPENDED, OR               
000940*        CIRCUIT-FILTER HALTED.  TAENG01 DOES NOT SKIP OR FLAG            
000950*        SUSPENDED DAYS; THE EXTRACT JOB IS RELIED ON TO KEEP             
000960*        THOSE DAYS OUT OF THE FILE ENTIRELY.                             
000970     05  BAR-STATUS-FLAG             PIC X(01).                           
000980         88  BAR-STATUS-NORMAL             VALUE 'N'.                     
000990         88  BAR-STATUS-SUSPENDED          VALUE 'S'.                     
001000         88  BAR-STATUS-CIRCUIT            VALUE 'C'.                     
001010*        SET WHEN A BONUS ISSUE OR SPLIT FALLS ON THIS DAY AND            
001020*        THE MASTER EXTRACT HAS ALREADY RE-BASED THE PRICES.              
001030     05  BAR-CORP-ACTION-FLAG        PIC X(01).                           
001040         88  BAR-BONUS-ADJUSTED            VALUE 'B'.                     
001050         88  BAR-SPLIT-ADJUSTED            VALUE 'P'.                     
001060*        SETTLEMENT-CYCLE MARKER FROM THE OLD T+3 DAYS.  THE              
001070*        EXCHANGE MOVED TO T+2 YEARS AGO AND NOTHING HAS SET              
001080*        THIS BYTE SINCE - LEFT AS FILLER RATHER THAN REUSED.             
001090     05  FILLER                      PIC X(01).                           
001100     05  FILLER                      PIC X(04).                           
