000100******************************************************************        
000110* COPYBOOK:  TAPARMWS                                                     
000120* TITLE:     INDICATOR PARAMETER AND VALIDATION-SWITCH BLOCK              
000130* AUTHOR:    R. PRAJAPATI                                                 
000140* DATE:      14-03-1987                                                   
000150* PURPOSE:   WINDOW SIZES AND SMOOTHING FACTORS FOR THE FIVE              
000160*            INDICATORS COMPUTED BY TAENG01 (MA, WMA, EMA, MACD,          
000170*            KDJ), PLUS THE SWITCHES TAENG01 SETS WHEN THE                
000180*            001-VALIDATE-PARMS PARAGRAPH FINDS A BAD PARAMETER.          
000190*            THESE ARE HOUSE-STANDARD DEFAULTS COMPILED IN - THE          
000200*            DESK HAS NEVER ASKED FOR A RUN-TIME OVERRIDE CARD,           
000210*            SO NONE IS PROVIDED.  A PROGRAMMER CHANGING A                
000220*            WINDOW MUST RECOMPILE TAENG01 - 001-VALIDATE-PARMS           
000230*            WILL CATCH AN ACCIDENTAL ZERO OR NEGATIVE VALUE AT           
000240*            THE NEXT RUN.                                                
000250******************************************************************        
000260*    CHANGE LOG                                                           
000270*    ----------                                                           
000280*    14-03-1987 RPP TA-0003 ORIGINAL MA/WMA WINDOW OF 5 DAYS,             
000290*                           MATCHING THE DESK'S HAND-KEPT CHART.          
000300*    30-07-1989 RPP TA-0019 ADDED EMA-ALPHA FOR THE STANDALONE            
000310*                           EMA LINE (DESK ASKED FOR THE SAME             
000320*                           0.10 SMOOTHING USED ON THEIR OLD              
000330*                           SPREADSHEET MACRO).                           
000340*    11-02-1993 KMH TA-0033 ADDED MACD 12/26/9 WINDOW SET.  HOUSE         
000350*                           RULE - A WINDOW COUNT IS NOT A                
000360*                           SMOOTHING FACTOR, SO IT IS NEVER              
000370*                           FED TO AN EMA STEP AS IF IT WERE ONE.         
000380*                           TAENG01 CONVERTS EACH WINDOW TO ITS           
000390*                           ALPHA THE STANDARD WAY, ALPHA = 2 /           
000400*                           (N + 1), IN 001-VALIDATE-PARMS BELOW,         
000410*                           BEFORE THE FIRST BAR IS EVER READ.            
000420*    04-09-1996 KMH TA-0038 ADDED KDJ N/K-DAYS/D-DAYS (9/3/3).            
000430*    17-05-2001 SRO TA-0052 ADDED PA-ZERO-RANGE-RSV - WHEN A              
000440*                           WINDOW'S HIGH AND LOW ARE IDENTICAL           
000450*                           (A DEAD-FLAT MARKET) THE RSV DIVIDE           
000460*                           HAS NO DEFINED ANSWER.  DESK AGREED           
000470*                           A FLAT MARKET IS NEITHER OVERBOUGHT           
000480*                           NOR OVERSOLD, SO RSV IS FORCED TO THE         
000490*                           NEUTRAL MIDPOINT OF 50 RATHER THAN            
000500*                           LETTING THE DIVIDE ABEND THE STEP.            
000510*    22-08-2003 SRO TA-0058 ADDED PA-BAD-PARM-SW AND REDEFINED            
000520*                           THE FOUR ALPHAS AS PA-ALPHA-TABLE SO          
000530*                           001-VALIDATE-PARMS CAN RANGE-CHECK            
000540*                           ALL FOUR IN ONE LOOP INSTEAD OF FOUR          
000550*                           SEPARATE IF STATEMENTS.  ALSO PADDED          
000560*                           EACH GROUP BELOW OUT TO AN EVEN WORD          
000570*                           BOUNDARY WITH FILLER.                         
000580******************************************************************        
000590 01  TA-PARAMETERS.                                                       
000600*        SIMPLE AND WEIGHTED MOVING AVERAGE TRAILING WINDOW.              
000610     05  PA-MA-WINDOW                PIC 9(03) COMP VALUE 5.              
000620     05  PA-WMA-WINDOW               PIC 9(03) COMP VALUE 5.              
000630*        MACD SHORT/LONG/SIGNAL WINDOWS - CONVERTED TO ALPHA              
000640*        BY 001-VALIDATE-PARMS, NOT USED DIRECTLY AS ALPHA.               
000650     05  PA-MACD-SHORT-WIN           PIC 9(03) COMP VALUE 12.             
000660     05  PA-MACD-LONG-WIN            PIC 9(03) COMP VALUE 26.             
000670     05  PA-MACD-SIGNAL-WIN          PIC 9(03) COMP VALUE 9.              
000680*        KDJ RSV LOOKBACK WINDOW AND K/D SMA WINDOWS.                     
000690     05  PA-KDJ-N                    PIC 9(03) COMP VALUE 9.              
000700     05  PA-KDJ-K-DAYS               PIC 9(03) COMP VALUE 3.              
000710     05  PA-KDJ-D-DAYS               PIC 9(03) COMP VALUE 3.              
000720*        HOUSE-STANDARD NEUTRAL RSV WHEN HHV EQUALS LLV.                  
000730     05  PA-ZERO-RANGE-RSV           PIC 9(03)V9(04)                      
000740                                      VALUE 50.0000.                      
000750     05  FILLER                      PIC X(02).                   TA-0058 
000760*                                                                         
000770*        THE FOUR SMOOTHING FACTORS, HELD TOGETHER SO THEY CAN            
000780*        BE WALKED AS A TABLE BY THE VALIDATION PARAGRAPH.                
000790 01  PA-ALPHA-BLOCK.                                                      
000800     05  PA-EMA-ALPHA                PIC 9V9(04) VALUE 0.1000.            
000810     05  PA-MACD-SHORT-ALPHA         PIC 9V9(04) VALUE ZERO.              
000820     05  PA-MACD-LONG-ALPHA          PIC 9V9(04) VALUE ZERO.              
000830     05  PA-MACD-SIGNAL-ALPHA        PIC 9V9(04) VALUE ZERO.              
000840     05  FILLER                      PIC X(02).                   TA-0058 
000850 01  PA-ALPHA-TABLE REDEFINES PA-ALPHA-BLOCK.                             
000860     05  PA-ALPHA-ENTRY OCCURS 4 TIMES                                    
000870                                 PIC 9V9(04).                             
000880*                                                                         
000890 01  PA-SWITCHES.                                                         
000900     05  PA-BAD-PARM-SW              PIC X VALUE 'N'.                     
000910         88  PA-BAD-PARM                    VALUE 'Y'.                    
000920     05  PA-EOF-SW                   PIC X VALUE 'N'.                     
000930         88  PA-EOF                         VALUE 'Y'.                    
000940     05  FILLER                      PIC X(02).                   TA-0058 
