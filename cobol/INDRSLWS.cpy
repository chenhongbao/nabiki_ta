000100******************************************************************        
000110* COPYBOOK:  INDRSLWS                                                     
000120* TITLE:     DAILY INDICATOR RESULT RECORD LAYOUT                         
000130* AUTHOR:    R. PRAJAPATI                                                 
000140* DATE:      14-03-1987                                                   
000150* PURPOSE:   RECORD LAYOUT FOR THE IND-RESULT-FILE WRITTEN BY THE         
000160*            TECHNICAL ANALYSIS INDICATOR ENGINE (TAENG01).  ONE          
000170*            OUTPUT RECORD PER INPUT PRICE-BAR RECORD, CARRYING           
000180*            THAT DAY'S MOVING-AVERAGE, MACD AND KDJ VALUES.              
000190*            NO TOTALS, NO TRAILER RECORD - A PLAIN DETAIL FILE.          
000200******************************************************************        
000210*    CHANGE LOG                                                           
000220*    ----------                                                           
000230*    14-03-1987 RPP TA-0002 ORIGINAL LAYOUT - MA AND WMA ONLY.            
000240*    30-07-1989 RPP TA-0019 ADDED EMA FIELD FOR THE CHARTING DESK         
000250*                           REQUEST TO OVERLAY A SINGLE SMOOTHED          
000260*                           LINE ON THE DAILY CLOSE GRAPH.                
000270*    11-02-1993 KMH TA-0033 ADDED MACD-DIF/MACD-DEA/MACD-BAR SET.         
000280*    04-09-1996 KMH TA-0038 ADDED KDJ-K/KDJ-D/KDJ-J SET FOR THE           
000290*                           STOCHASTIC OVERLAY REQUESTED BY THE           
000300*                           EQUITY DESK.                                  
000310*    05-01-1999 SRO TA-0041 Y2K REVIEW - RES-DATE ALREADY CARRIES         
000320*                           A FULL 4-DIGIT CENTURY, COPIED FROM           
000330*                           BAR-DATE.  NO CHANGE REQUIRED.                
000340*    22-08-2003 SRO TA-0059 WIDENED ALL INDICATOR FIELDS TO FOUR          
000350*                           DECIMAL PLACES - THE OLD TWO-DECIMAL          
000360*                           FIELDS WERE ROUNDING THE EMA/MACD             
000370*                           FEEDBACK LOOP VISIBLY OVER A YEAR OF          
000380*                           TRADING DAYS.  ALSO ADDED THE FILLER          
000390*                           PAD BELOW TO ROUND THE RECORD OUT TO          
000400*                           THE STANDARD 50-BYTE DESK WIDTH.              
000410*    14-11-2004 SRO TA-0065 ADDED THE SCRIP/EXCHANGE ID BLOCK AND         
000420*                           THE EXTRACT-RUN/REPROCESS                     
000430*                           MARKERS SO A RESULT ROW CAN BE TRACED         
000440*                           BACK TO ITS RUN WITHOUT REJOINING TO          
000450*                           THE PRICE-BAR FILE.  ALSO RESERVED THE        
000460*                           RSI AND BOLLINGER-BAND SLOTS THE              
000470*                           CHARTING DESK ASKED ABOUT IN 2004 -           
000480*                           NEITHER WAS APPROVED FOR BUILD, SO            
000490*                           BOTH STAY AS FILLER UNTIL TAENG01             
000500*                           ACTUALLY COMPUTES THEM.                       
000510******************************************************************        
000520 01  IND-RESULT-RECORD.                                                   
000530*        TRADING DATE, COPIED FROM BAR-DATE.                              
000540     05  RES-DATE                    PIC 9(08).                           
000550     05  RES-DATE-R REDEFINES RES-DATE.                                   
000560         10  RES-CCYY                PIC 9(04).                           
000570         10  RES-MM                  PIC 9(02).                           
000580         10  RES-DD                  PIC 9(02).                           
000590*        SCRIP/EXCHANGE IDENTIFICATION, COPIED STRAIGHT ACROSS            
000600*        FROM THE MATCHING PRICE-BAR-RECORD SO THE RESULT FILE            
000610*        CAN STAND ON ITS OWN FOR DOWNSTREAM REPORTING.                   
000620     05  RES-SCRIP-CODE              PIC X(10).                           
000630     05  RES-EXCHANGE-CODE           PIC X(02).                           
000640*        EXTRACT-RUN ID THE SOURCE ROW CAME FROM, AND A                   
000650*        REPROCESS COUNTER BUMPED EACH TIME A DAY IS RERUN                
000660*        AFTER A PRICE CORRECTION.  AUDIT FIELDS ONLY - NEITHER           
000670*        IS READ BACK BY TAENG01 ITSELF.                                  
000680     05  RES-EXTRACT-BATCH-ID        PIC 9(06) COMP.                      
000690     05  RES-RERUN-COUNT             PIC 9(03) COMP VALUE 0.              
000700*        SIMPLE MOVING AVERAGE OF CLOSE.                                  
000710     05  RES-MA                      PIC S9(07)V9(04).                    
000720*        WEIGHTED MOVING AVERAGE OF CLOSE.                                
000730     05  RES-WMA                     PIC S9(07)V9(04).                    
000740*        EXPONENTIAL MOVING AVERAGE OF CLOSE.                             
000750     05  RES-EMA                     PIC S9(07)V9(04).                    
000760*        MACD DIF LINE (SHORT EMA MINUS LONG EMA).                        
000770     05  RES-MACD-DIF                PIC S9(07)V9(04).                    
000780*        MACD DEA LINE (SIGNAL EMA OF DIF).                               
000790     05  RES-MACD-DEA                PIC S9(07)V9(04).                    
000800*        MACD HISTOGRAM BAR, (DIF - DEA) TIMES TWO.                       
000810     05  RES-MACD-BAR                PIC S9(07)V9(04).                    
000820*        KDJ K LINE.                                                      
000830     05  RES-KDJ-K                   PIC S9(07)V9(04).                    
000840*        KDJ D LINE.                                                      
000850     05  RES-KDJ-D                   PIC S9(07)V9(04).                    
000860*        KDJ J LINE, THREE-K MINUS TWO-D.                                 
000870     05  RES-KDJ-J                   PIC S9(07)V9(04).                    
000880*        RESERVED FOR A 14-DAY RSI LINE - ASKED FOR BY THE                
000890*        CHARTING DESK IN 2004, NEVER TAKEN UP.  TAENG01 DOES             
000900*        NOT COMPUTE RSI; DO NOT READ THIS FIELD AS LIVE DATA.            
000910     05  FILLER                      PIC S9(07)V9(04).                    
000920*        RESERVED FOR BOLLINGER UPPER/LOWER BAND LINES - SAME             
000930*        2004 REQUEST, SAME OUTCOME.                                      
000940     05  FILLER                      PIC S9(07)V9(04).                    
000950     05  FILLER                      PIC S9(07)V9(04).                    
000960*        ROW STATUS - SET BY 450-WRITE-RESULT, ALWAYS 'N' TODAY.          
000970*        HELD BACK FOR A FUTURE REPROCESS-MARKER REQUIREMENT              
000980*        RATHER THAN INTRODUCED WITHOUT A NEED FOR IT.                    
000990     05  RES-ROW-STATUS              PIC X(01) VALUE 'N'.                 
001000         88  RES-ROW-NORMAL                VALUE 'N'.                     
001010         88  RES-ROW-REPROCESSED           VALUE 'R'.                     
001020     05  FILLER                      PIC X(02).                   TA-0059 
